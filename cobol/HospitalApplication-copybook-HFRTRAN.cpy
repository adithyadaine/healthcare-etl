000100      ******************************************************************
000200      * HFRTRAN  -  HEART FAILURE READMISSION MEASURE - RAW TRANSACTION 
000300      *                                                                 
000400      *             ONE OCCURRENCE PER FACILITY PER MEASURE, AS         
000500      *             RECEIVED FROM THE CMS HOSPITAL COMPARE EXTRACT.     
000600      *             NUMERIC-LOOKING FIELDS ARRIVE AS TEXT BECAUSE CMS   
000700      *             USES "N/A" AND "TOO FEW TO REPORT" IN PLACE OF A    
000800      *             NUMBER WHEN A FACILITY DOES NOT HAVE ENOUGH CASES.  
000900      *                                                                 
001000      *             HFRT-STATE AND HFRT-FACILITY-NAME-IN ARE CARRIED    
001100      *             ON THE RECORD BUT ARE NOT TRUSTED - THE FACILITY    
001200      *             MASTER (HOSPINFO) IS THE AUTHORITATIVE SOURCE FOR   
001300      *             BOTH AND IS WHAT ENDS UP ON THE MERGED RECORD.      
001400      ******************************************************************
001500       01  HFR-TRAN-REC.                                                
001600           05  HFRT-FACILITY-ID         PIC X(06).                      
001700           05  HFRT-FACILITY-NAME-IN    PIC X(20).                      
001800           05  HFRT-STATE-IN            PIC X(02).                      
001900           05  HFRT-MEASURE-NAME        PIC X(20).                      
002000           05  HFRT-DISCHARGES-TXT      PIC X(08).                      
002100           05  HFRT-EXCESS-RATIO-TXT    PIC X(08).                      
002200           05  HFRT-PREDICTED-RATE      PIC X(08).                      
002300           05  HFRT-EXPECTED-RATE       PIC X(08).                      
002400           05  HFRT-READMISSIONS-TXT    PIC X(08).                      
