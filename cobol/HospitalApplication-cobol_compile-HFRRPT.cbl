000100       IDENTIFICATION DIVISION.                                         
000200      ******************************************************************
000300       PROGRAM-ID.  HFRRPT.                                             
000400       AUTHOR. JON SAYLES.                                              
000500       INSTALLATION. COBOL DEV Center.                                  
000600       DATE-WRITTEN. 01/23/88.                                          
000700       DATE-COMPILED. 01/23/88.                                         
000800       SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                        
001000      ******************************************************************
001100      *REMARKS.                                                         
001200      *                                                                 
001300      *      READS THE MERGED HEART FAILURE READMISSIONS FILE BUILT BY  
001400      *      HFRETL AND PRODUCES THE READMISSION SUMMARY REPORT -       
001500      *      OVERALL KEY METRICS, AVERAGE EXCESS READMISSION RATIO BY   
001600      *      STATE, AVERAGE EXCESS READMISSION RATIO BY OWNERSHIP       
001700      *      (HIGHEST AVERAGE FIRST), AND THE N HOSPITALS WITH THE      
001800      *      HIGHEST AND LOWEST EXCESS READMISSION RATIOS.              
001900      *                                                                 
002000      *      ALL ACCUMULATION IS DONE AGAINST WORKING STORAGE TABLES -  
002100      *      THE INPUT FILE CARRIES NO GUARANTEED ORDER.                
002200      *                                                                 
002300      ******************************************************************
002400      * CHANGE LOG                                                      
002500      *   01/23/88  JS  ORIGINAL PATLIST DETAILED TREATMENTS LISTING    
002600      *   03/02/90  JS  ADDED EQUIPMENT CHARGE DETAIL SECTION           
002700      *   02/12/92  TGD PAGE BREAK / PAGINATION CLEANUP                 
002800      *   11/30/98  MM  Y2K REVIEW - WS-CURRENT-DATE EXPANDED TO CCYY   
002900      *   04/28/09  TGD TCKT#4471 REWRITTEN AS HFRRPT FOR THE CMS HEART 
003000      *                 FAILURE READMISSIONS REPORT - REPLACES THE      
003100      *                 PATIENT TREATMENT DETAIL LISTING WITH THE       
003200      *                 KEY METRICS / STATE / OWNERSHIP / RANKING       
003300      *                 SUMMARY REPORT                                  
003400      *   05/06/09  TGD TCKT#4471 ADDED PER-STATE ACCUMULATION TABLE,   
003500      *                 INSERTION-SORTED ASCENDING ON STATE             
003600      *   05/13/09  TGD TCKT#4471 ADDED PER-OWNERSHIP ACCUMULATION      
003700      *                 TABLE AND DESCENDING-BY-AVERAGE EXCHANGE SORT   
003800      *   05/20/09  TGD TCKT#4471 ADDED RANKING TABLE AND TOP-N /       
003900      *                 BOTTOM-N LISTINGS                               
004000      *   06/18/13  RLK TCKT#5633 CALLS RNDAVG FOR ALL ROUNDED AVERAGES 
004100      *   09/11/14  RLK TCKT#5902 CLAMP REQUESTED-RANK-N TO 5 THRU 50   
004200      ******************************************************************
004300       ENVIRONMENT DIVISION.                                            
004400       CONFIGURATION SECTION.                                           
004500       SOURCE-COMPUTER. IBM-390.                                        
004600       OBJECT-COMPUTER. IBM-390.                                        
004700       SPECIAL-NAMES.                                                   
004800           C01 IS NEXT-PAGE.                                            
004900                                                                        
005000       INPUT-OUTPUT SECTION.                                            
005100       FILE-CONTROL.                                                    
005200                                                                        
005300           SELECT SYSOUT                                                
005400               ASSIGN TO UT-S-SYSOUT                                    
005500               ORGANIZATION IS SEQUENTIAL.                              
005600                                                                        
005700           SELECT HFRMERGE                                              
005800               ASSIGN TO UT-S-HFRMERGE                                  
005900               ACCESS MODE IS SEQUENTIAL                                
006000               FILE STATUS IS MERGCODE.                                 
006100                                                                        
006200           SELECT HFRPRT                                                
006300               ASSIGN TO UT-S-HFRPRT                                    
006400               ACCESS MODE IS SEQUENTIAL                                
006500               FILE STATUS IS OFCODE.                                   
006600                                                                        
006700       DATA DIVISION.                                                   
006800       FILE SECTION.                                                    
006900                                                                        
007000       FD  SYSOUT                                                       
007100           RECORDING MODE IS F                                          
007200           LABEL RECORDS ARE STANDARD                                   
007300           RECORD CONTAINS 130 CHARACTERS                               
007400           BLOCK CONTAINS 0 RECORDS                                     
007500           DATA RECORD IS SYSOUT-REC.                                   
007600       01  SYSOUT-REC                     PIC X(130).                   
007700                                                                        
007800      ****** INPUT - ONE RECORD PER FACILITY, BUILT BY HFRETL.          
007900       FD  HFRMERGE                                                     
008000           RECORDING MODE IS F                                          
008100           LABEL RECORDS ARE STANDARD                                   
008200           RECORD CONTAINS 200 CHARACTERS                               
008300           BLOCK CONTAINS 0 RECORDS                                     
008400           DATA RECORD IS HFR-MERGE-REC.                                
008500           COPY HFRMERGE.                                               
008600                                                                        
008700      ****** OUTPUT - THE READMISSION SUMMARY REPORT.                   
008800       FD  HFRPRT                                                       
008900           RECORDING MODE IS F                                          
009000           LABEL RECORDS ARE STANDARD                                   
009100           RECORD CONTAINS 132 CHARACTERS                               
009200           BLOCK CONTAINS 0 RECORDS                                     
009300           DATA RECORD IS RPT-REC.                                      
009400       01  RPT-REC                        PIC X(132).                   
009500                                                                        
009600       WORKING-STORAGE SECTION.                                         
009700                                                                        
009800       01  FILE-STATUS-CODES.                                           
009900           05  MERGCODE                   PIC X(02).                    
010000           05  OFCODE                     PIC X(02).                    
010100               88 CODE-WRITE              VALUE SPACES.                 
010200                                                                        
010300      ****** PER-STATE ACCUMULATION TABLE - INSERTION-SORTED ASCENDING  
010400      ****** ON STAT-STATE AS RECORDS ARE READ SO THE PRINT LOOP AT     
010500      ****** 640 CAN WALK IT IN STATE ORDER WITH NO FURTHER SORTING.    
010600       01  WS-STATE-TABLE.                                              
010700           05  STATE-TABLE-COUNT          PIC 9(4) COMP VALUE ZERO.     
010800           05  STAT-TABLE-ROW OCCURS 1 TO 60 TIMES                      
010900                       DEPENDING ON STATE-TABLE-COUNT                   
011000                       INDEXED BY STAT-IDX.                             
011100               10  STAT-STATE             PIC X(02).                    
011200               10  STAT-RATIO-SUM         PIC S9(5)V9(4) COMP-3.        
011300               10  STAT-COUNT             PIC S9(5) COMP.               
011400               10  STAT-AVG-RATIO         PIC 9(1)V9(3).                
011500               10  FILLER                 PIC X(02) VALUE SPACES.       
011600                                                                        
011700      ****** PER-OWNERSHIP ACCUMULATION TABLE - APPENDED IN THE ORDER   
011800      ****** FIRST SEEN, THEN EXCHANGE-SORTED DESCENDING BY AVERAGE     
011900      ****** RATIO AT 650 BEFORE PRINTING.                              
012000       01  WS-OWNERSHIP-TABLE.                                          
012100           05  OWNER-TABLE-COUNT          PIC 9(4) COMP VALUE ZERO.     
012200           05  OWNER-TABLE-ROW OCCURS 1 TO 20 TIMES                     
012300                       DEPENDING ON OWNER-TABLE-COUNT                   
012400                       INDEXED BY OWNER-IDX.                            
012500               10  OWNER-NAME             PIC X(40).                    
012600               10  OWNER-RATIO-SUM        PIC S9(5)V9(4) COMP-3.        
012700               10  OWNER-COUNT            PIC S9(5) COMP.               
012800               10  OWNER-AVG-RATIO        PIC 9(1)V9(3).                
012900               10  FILLER                 PIC X(02) VALUE SPACES.       
013000                                                                        
013100       01  WS-OWNER-SWAP-ROW.                                           
013200           05  SWAP-OWNER-NAME            PIC X(40).                    
013300           05  SWAP-OWNER-RATIO-SUM       PIC S9(5)V9(4) COMP-3.        
013400           05  SWAP-OWNER-COUNT           PIC S9(5) COMP.               
013500           05  SWAP-OWNER-AVG-RATIO       PIC 9(1)V9(3).                
013600           05  FILLER                     PIC X(02) VALUE SPACES.       
013700                                                                        
013800      ****** ONE ROW RETAINED PER MERGED RECORD, FOR THE HIGHEST /      
013900      ****** LOWEST RANKING.  EXCHANGE-SORTED DESCENDING AT 670.        
014000       01  WS-RANK-TABLE.                                               
014100           05  RANK-TABLE-COUNT           PIC 9(4) COMP VALUE ZERO.     
014200           05  RANK-TABLE-ROW OCCURS 1 TO 6000 TIMES                    
014300                       DEPENDING ON RANK-TABLE-COUNT                    
014400                       INDEXED BY RANK-IDX.                             
014500               10  RANK-FACILITY-NAME     PIC X(40).                    
014600               10  RANK-CITY-TOWN         PIC X(25).                    
014700               10  RANK-STATE             PIC X(02).                    
014800               10  RANK-RATIO             PIC 9(1)V9(4).                
014900               10  RANK-DISCHARGES        PIC 9(06).                    
015000               10  FILLER                 PIC X(02) VALUE SPACES.       
015100                                                                        
015200       01  WS-RANK-SWAP-ROW.                                            
015300           05  SWAP-RANK-FACILITY-NAME    PIC X(40).                    
015400           05  SWAP-RANK-CITY-TOWN        PIC X(25).                    
015500           05  SWAP-RANK-STATE            PIC X(02).                    
015600           05  SWAP-RANK-RATIO            PIC 9(1)V9(4).                
015700           05  SWAP-RANK-DISCHARGES       PIC 9(06).                    
015800           05  FILLER                     PIC X(02) VALUE SPACES.       
015900                                                                        
016000       01  WS-RNDAVG-FIELDS.                                            
016100           05  WS-AVG-CALC-REC.                                         
016200               10  WS-RATIO-SUM-IN        PIC S9(5)V9(4) COMP-3.        
016300               10  WS-GROUP-COUNT-IN      PIC S9(7) COMP.               
016400               10  WS-AVG-RATIO-OUT       PIC 9(1)V9(3).                
016500               10  WS-AVG-RATIO-OUT-X REDEFINES WS-AVG-RATIO-OUT        
016600                                          PIC X(04).                    
016700           05  WS-RNDAVG-RETURN-CD        PIC S9(4) COMP.               
016800               88 RNDAVG-GROUP-NOT-EMPTY  VALUE ZERO.                   
016900                                                                        
017000       01  WS-REPORT-N-FIELDS.                                          
017100           05  REQUESTED-RANK-N           PIC 9(03) VALUE 10.           
017200           05  WS-RANK-N                  PIC 9(03) VALUE 10.           
017300       01  WS-RANK-N-X REDEFINES WS-REPORT-N-FIELDS.                    
017400           05  REQUESTED-RANK-N-DISP      PIC X(03).                    
017500           05  WS-RANK-N-DISP             PIC X(03).                    
017600                                                                        
017700       01  WS-SUBSCRIPTS-AND-CTRS.                                      
017800           05  STAT-SUB                   PIC 9(4) COMP.                
017900           05  STAT-SUB2                  PIC 9(4) COMP.                
018000           05  STAT-SUB3                  PIC 9(4) COMP.                
018100           05  OWNER-SUB                  PIC 9(4) COMP.                
018200           05  SORT-OUTER-SUB             PIC 9(4) COMP.                
018300           05  SORT-INNER-SUB             PIC 9(4) COMP.                
018400           05  RANK-PRINT-SUB             PIC 9(4) COMP.                
018500           05  WS-LINES                   PIC 9(03) VALUE ZERO.         
018600           05  WS-PAGES                   PIC 9(03) VALUE 1.            
018700                                                                        
018800       01  COUNTERS-IDXS-AND-ACCUMULATORS.                              
018900           05  RECORDS-READ               PIC 9(9) COMP VALUE ZERO.     
019000           05  OVERALL-RATIO-SUM          PIC S9(5)V9(4) COMP-3         
019100                                           VALUE ZERO.                  
019200           05  OVERALL-COUNT              PIC S9(7) COMP VALUE ZERO.    
019300           05  OVERALL-DISCHARGE-SUM      PIC S9(9) COMP VALUE ZERO.    
019400                                                                        
019500       01  WS-OVERALL-AVG-RATIO           PIC 9(1)V9(3).                
019600       01  WS-OVERALL-AVG-RATIO-X REDEFINES WS-OVERALL-AVG-RATIO        
019700                                          PIC X(04).                    
019800                                                                        
019900       01  FLAGS-AND-SWITCHES.                                          
020000           05  MORE-DATA-SW               PIC X(01) VALUE "Y".          
020100               88 NO-MORE-DATA            VALUE "N".                    
020200           05  STATE-FOUND-SW             PIC X(01) VALUE "N".          
020300               88 STATE-ROW-FOUND         VALUE "Y".                    
020400           05  OWNER-FOUND-SW             PIC X(01) VALUE "N".          
020500               88 OWNER-ROW-FOUND         VALUE "Y".                    
020600           05  SWAP-MADE-SW               PIC X(01) VALUE "N".          
020700               88 A-SWAP-WAS-MADE         VALUE "Y".                    
020800                                                                        
020900      ****** REPORT PRINT LINES                                         
021000       01  WS-TITLE-LINE.                                               
021100           05  FILLER                     PIC X(60) VALUE               
021200               "HOSPITAL READMISSION REPORT - HEART FAILURE".           
021300           05  FILLER                     PIC X(60) VALUE SPACES.       
021400           05  FILLER                     PIC X(8)  VALUE "PAGE".       
021500           05  TITLE-PAGE-O               PIC ZZ9.                      
021600                                                                        
021700       01  WS-BLANK-LINE.                                               
021800           05  FILLER                     PIC X(132) VALUE SPACES.      
021900                                                                        
022000       01  WS-METRICS-HDR-LINE.                                         
022100           05  FILLER                     PIC X(132) VALUE              
022200               "KEY METRICS".                                           
022300                                                                        
022400       01  WS-METRIC-HOSPITALS-LINE.                                    
022500           05  FILLER                     PIC X(30) VALUE               
022600               "TOTAL HOSPITALS ANALYZED".                              
022700           05  FILLER                     PIC X(10) VALUE SPACES.       
022800           05  METRIC-HOSPITALS-O         PIC ZZZ,ZZZ,ZZ9.              
022900           05  FILLER                     PIC X(81) VALUE SPACES.       
023000                                                                        
023100       01  WS-METRIC-AVG-RATIO-LINE.                                    
023200           05  FILLER                     PIC X(30) VALUE               
023300               "AVERAGE READMISSION RATIO".                             
023400           05  FILLER                     PIC X(10) VALUE SPACES.       
023500           05  METRIC-AVG-RATIO-O         PIC Z.999.                    
023600           05  FILLER                     PIC X(87) VALUE SPACES.       
023700                                                                        
023800       01  WS-METRIC-DISCHARGES-LINE.                                   
023900           05  FILLER                     PIC X(30) VALUE               
024000               "TOTAL DISCHARGES".                                      
024100           05  FILLER                     PIC X(10) VALUE SPACES.       
024200           05  METRIC-DISCHARGES-O        PIC ZZZ,ZZZ,ZZ9.              
024300           05  FILLER                     PIC X(81) VALUE SPACES.       
024400                                                                        
024500       01  WS-STATE-HDR-LINE.                                           
024600           05  FILLER                     PIC X(132) VALUE              
024700               "AVERAGE RATIO BY STATE".                                
024800                                                                        
024900       01  WS-STATE-COLM-HDR-LINE.                                      
025000           05  FILLER                     PIC X(10) VALUE "STATE".      
025100           05  FILLER                     PIC X(20) VALUE               
025200               "HOSPITAL COUNT".                                        
025300           05  FILLER                     PIC X(15) VALUE "AVG RATIO".  
025400           05  FILLER                     PIC X(87) VALUE SPACES.       
025500                                                                        
025600       01  WS-STATE-DETAIL-LINE.                                        
025700           05  DETAIL-STATE-O             PIC X(10).                    
025800           05  DETAIL-STATE-COUNT-O       PIC ZZZ,ZZ9.                  
025900           05  FILLER                     PIC X(13) VALUE SPACES.       
026000           05  DETAIL-STATE-AVG-O         PIC Z.999.                    
026100           05  FILLER                     PIC X(92) VALUE SPACES.       
026200                                                                        
026300       01  WS-OWNER-HDR-LINE.                                           
026400           05  FILLER                     PIC X(132) VALUE              
026500               "AVERAGE RATIO BY OWNERSHIP".                            
026600                                                                        
026700       01  WS-OWNER-COLM-HDR-LINE.                                      
026800           05  FILLER                     PIC X(42) VALUE "OWNERSHIP".  
026900           05  FILLER                     PIC X(20) VALUE               
027000               "HOSPITAL COUNT".                                        
027100           05  FILLER                     PIC X(15) VALUE "AVG RATIO".  
027200           05  FILLER                     PIC X(55) VALUE SPACES.       
027300                                                                        
027400       01  WS-OWNER-DETAIL-LINE.                                        
027500           05  DETAIL-OWNER-NAME-O        PIC X(42).                    
027600           05  DETAIL-OWNER-COUNT-O       PIC ZZZ,ZZ9.                  
027700           05  FILLER                     PIC X(13) VALUE SPACES.       
027800           05  DETAIL-OWNER-AVG-O         PIC Z.999.                    
027900           05  FILLER                     PIC X(60) VALUE SPACES.       
028000                                                                        
028100       01  WS-RANK-HIGH-HDR-LINE.                                       
028200           05  FILLER                     PIC X(132) VALUE              
028300               "HIGHEST READMISSION RATIO".                             
028400                                                                        
028500       01  WS-RANK-LOW-HDR-LINE.                                        
028600           05  FILLER                     PIC X(132) VALUE              
028700               "LOWEST READMISSION RATIO".                              
028800                                                                        
028900       01  WS-RANK-COLM-HDR-LINE.                                       
029000           05  FILLER                     PIC X(42) VALUE               
029100               "FACILITY NAME".                                         
029200           05  FILLER                     PIC X(27) VALUE "CITY".       
029300           05  FILLER                     PIC X(8)  VALUE "STATE".      
029400           05  FILLER                     PIC X(10) VALUE "RATIO".      
029500           05  FILLER                     PIC X(15) VALUE "DISCHARGES". 
029600           05  FILLER                     PIC X(30) VALUE SPACES.       
029700                                                                        
029800       01  WS-RANK-DETAIL-LINE.                                         
029900           05  DETAIL-RANK-NAME-O         PIC X(42).                    
030000           05  DETAIL-RANK-CITY-O         PIC X(27).                    
030100           05  DETAIL-RANK-STATE-O        PIC X(08).                    
030200           05  DETAIL-RANK-RATIO-O        PIC 9.9999.                   
030300           05  FILLER                     PIC X(6) VALUE SPACES.        
030400           05  DETAIL-RANK-DISCHARGES-O   PIC ZZZ,ZZ9.                  
030500           05  FILLER                     PIC X(28) VALUE SPACES.       
030600                                                                        
030700           COPY ABENDREC.                                               
030800                                                                        
030900       01  MISC-WS-FLDS.                                                
031000           05  RETURN-CD                  PIC S9(04) COMP VALUE 0.      
031100           05  ZERO-VAL                   PIC S9(04) COMP VALUE 0.      
031200           05  ONE-VAL                    PIC S9(04) COMP VALUE 1.      
031300                                                                        
031400       PROCEDURE DIVISION.                                              
031500                                                                        
031600       000-MAIN-CONTROL.                                                
031700           PERFORM 010-HOUSEKEEPING THRU 010-EXIT.                      
031800           PERFORM 100-MAINLINE THRU 100-EXIT                           
031900                   UNTIL NO-MORE-DATA.                                  
032000           PERFORM 600-PRINT-REPORT THRU 600-EXIT.                      
032100           PERFORM 990-CLEANUP THRU 990-EXIT.                           
032200           MOVE +0 TO RETURN-CODE.                                      
032300           GOBACK.                                                      
032400                                                                        
032500       010-HOUSEKEEPING.                                                
032600           MOVE "010-HOUSEKEEPING" TO PARA-NAME.                        
032700           DISPLAY "******** BEGIN JOB HFRRPT ********".                
032800           PERFORM 040-CLAMP-RANK-N THRU 040-EXIT.                      
032900           PERFORM 800-OPEN-FILES THRU 800-EXIT.                        
033000           PERFORM 900-READ-HFRMERG THRU 900-EXIT.                      
033100           IF NO-MORE-DATA                                              
033200               MOVE "EMPTY MERGED INPUT FILE" TO ABEND-REASON           
033300               GO TO 1000-ABEND-RTN.                                    
033400       010-EXIT.                                                        
033500           EXIT.                                                        
033600                                                                        
033700       040-CLAMP-RANK-N.                                                
033800      ****** THE RANKING LISTINGS ARE ALWAYS N = 10 HOSPITALS UNLESS A  
033900      ****** FUTURE RELEASE OF THIS PROGRAM ACCEPTS A RUN-TIME          
034000      ****** OVERRIDE OF REQUESTED-RANK-N - THE CLAMP IS APPLIED        
034100      ****** REGARDLESS, SO A BAD OVERRIDE CANNOT BLOW UP THE TABLE.    
034200           MOVE "040-CLAMP-RANK-N" TO PARA-NAME.                        
034300           MOVE REQUESTED-RANK-N TO WS-RANK-N.                          
034400           IF WS-RANK-N < 5                                             
034500               MOVE 5 TO WS-RANK-N.                                     
034600           IF WS-RANK-N > 50                                            
034700               MOVE 50 TO WS-RANK-N.                              091114RK
034710           DISPLAY "REQUESTED-RANK-N " REQUESTED-RANK-N-DISP              
034730               " CLAMPED TO RANK-N " WS-RANK-N-DISP.                      
034800       040-EXIT.                                                        
034900           EXIT.                                                        
035000                                                                        
035100       100-MAINLINE.                                                    
035200           MOVE "100-MAINLINE" TO PARA-NAME.                            
035300           ADD +1 TO RECORDS-READ.                                      
035400           PERFORM 200-ACCUM-OVERALL THRU 200-EXIT.                     
035500           PERFORM 220-ACCUM-BY-STATE THRU 220-EXIT.                    
035600           PERFORM 240-ACCUM-BY-OWNERSHIP THRU 240-EXIT.                
035700           PERFORM 260-RETAIN-FOR-RANKING THRU 260-EXIT.                
035800           PERFORM 900-READ-HFRMERG THRU 900-EXIT.                      
035900       100-EXIT.                                                        
036000           EXIT.                                                        
036100                                                                        
036200       200-ACCUM-OVERALL.                                               
036300           MOVE "200-ACCUM-OVERALL" TO PARA-NAME.                       
036400           ADD HFRM-EXCESS-RATIO TO OVERALL-RATIO-SUM.                  
036500           ADD +1 TO OVERALL-COUNT.                                     
036600           ADD HFRM-DISCHARGES TO OVERALL-DISCHARGE-SUM.                
036700       200-EXIT.                                                        
036800           EXIT.                                                        
036900                                                                        
037000       220-ACCUM-BY-STATE.                                              
037100      ****** INSERTS HFRM-STATE INTO WS-STATE-TABLE IN ASCENDING        
037200      ****** SEQUENCE IF NOT ALREADY PRESENT, THEN ADDS THIS RECORD'S   
037300      ****** RATIO INTO THE GROUP SUM/COUNT.                            
037400           MOVE "220-ACCUM-BY-STATE" TO PARA-NAME.                      
037500           MOVE "N" TO STATE-FOUND-SW.                                  
037600           MOVE 1 TO STAT-SUB.                                          
037700           PERFORM 222-BUMP-STATE-SUB THRU 222-EXIT                     
037800               UNTIL STAT-SUB > STATE-TABLE-COUNT                       
037900               OR HFRM-STATE NOT > STAT-STATE(STAT-SUB).                
038000           IF STAT-SUB NOT > STATE-TABLE-COUNT                          
038100               AND HFRM-STATE = STAT-STATE(STAT-SUB)                    
038200               MOVE "Y" TO STATE-FOUND-SW.                              
038300           IF NOT STATE-ROW-FOUND                                       
038400               ADD +1 TO STATE-TABLE-COUNT                              
038500               PERFORM 224-SHIFT-STATE-ROWS THRU 224-EXIT               
038600                   VARYING STAT-SUB2 FROM STATE-TABLE-COUNT BY -1       
038700                   UNTIL STAT-SUB2 NOT > STAT-SUB                       
038800               MOVE HFRM-STATE TO STAT-STATE(STAT-SUB)                  
038900               MOVE ZERO TO STAT-RATIO-SUM(STAT-SUB),                   
039000                            STAT-COUNT(STAT-SUB).                       
039100           ADD HFRM-EXCESS-RATIO TO STAT-RATIO-SUM(STAT-SUB).           
039200           ADD +1 TO STAT-COUNT(STAT-SUB).                              
039300       220-EXIT.                                                        
039400           EXIT.                                                        
039500                                                                        
039600       222-BUMP-STATE-SUB.                                              
039700           ADD +1 TO STAT-SUB.                                          
039800       222-EXIT.                                                        
039900           EXIT.                                                        
040000                                                                        
040100       224-SHIFT-STATE-ROWS.                                            
040200           COMPUTE STAT-SUB3 = STAT-SUB2 - 1.                           
040300           MOVE STAT-TABLE-ROW(STAT-SUB3) TO STAT-TABLE-ROW(STAT-SUB2). 
040400       224-EXIT.                                                        
040500           EXIT.                                                        
040600                                                                        
040700       240-ACCUM-BY-OWNERSHIP.                                          
040800      ****** WS-OWNERSHIP-TABLE IS APPENDED IN FIRST-SEEN ORDER - IT    
040900      ****** IS SORTED DESCENDING BY AVERAGE RATIO AT PRINT TIME, SO    
041000      ****** NO ORDER IS MAINTAINED HERE.                               
041100           MOVE "240-ACCUM-BY-OWNERSHIP" TO PARA-NAME.                  
041200           MOVE "N" TO OWNER-FOUND-SW.                                  
041300           SET OWNER-IDX TO 1.                                          
041400           SEARCH OWNER-TABLE-ROW                                       
041500               AT END                                                   
041600                   GO TO 245-ADD-OWNER-ROW                              
041700               WHEN OWNER-NAME(OWNER-IDX) = HFRM-OWNERSHIP              
041800                   MOVE "Y" TO OWNER-FOUND-SW                           
041900           END-SEARCH.                                                  
042000           IF OWNER-ROW-FOUND                                           
042100               GO TO 248-ADD-OWNER-AMOUNTS.                             
042200       245-ADD-OWNER-ROW.                                               
042300           ADD +1 TO OWNER-TABLE-COUNT.                                 
042400           SET OWNER-IDX TO OWNER-TABLE-COUNT.                          
042500           MOVE HFRM-OWNERSHIP TO OWNER-NAME(OWNER-IDX).                
042600           MOVE ZERO TO OWNER-RATIO-SUM(OWNER-IDX),                     
042700                        OWNER-COUNT(OWNER-IDX).                         
042800       248-ADD-OWNER-AMOUNTS.                                           
042900           ADD HFRM-EXCESS-RATIO TO OWNER-RATIO-SUM(OWNER-IDX).         
043000           ADD +1 TO OWNER-COUNT(OWNER-IDX).                            
043100       240-EXIT.                                                        
043200           EXIT.                                                        
043300                                                                        
043400       260-RETAIN-FOR-RANKING.                                          
043500           MOVE "260-RETAIN-FOR-RANKING" TO PARA-NAME.                  
043600           ADD +1 TO RANK-TABLE-COUNT.                                  
043700           SET RANK-IDX TO RANK-TABLE-COUNT.                            
043800           MOVE HFRM-FACILITY-NAME TO RANK-FACILITY-NAME(RANK-IDX).     
043900           MOVE HFRM-CITY-TOWN     TO RANK-CITY-TOWN(RANK-IDX).         
044000           MOVE HFRM-STATE         TO RANK-STATE(RANK-IDX).             
044100           MOVE HFRM-EXCESS-RATIO  TO RANK-RATIO(RANK-IDX).             
044200           MOVE HFRM-DISCHARGES    TO RANK-DISCHARGES(RANK-IDX).        
044300       260-EXIT.                                                        
044400           EXIT.                                                        
044500                                                                        
044600       600-PRINT-REPORT.                                                
044700           MOVE "600-PRINT-REPORT" TO PARA-NAME.                        
044800           PERFORM 610-WRITE-HEADING THRU 610-EXIT.                     
044900           PERFORM 620-WRITE-KEY-METRICS THRU 620-EXIT.                 
045000           PERFORM 630-WRITE-STATE-SECTION THRU 630-EXIT.               
045100           PERFORM 650-SORT-OWNERSHIP-DESC THRU 650-EXIT.               
045200           PERFORM 660-WRITE-OWNER-SECTION THRU 660-EXIT.               
045300           PERFORM 670-SORT-RANK-DESC THRU 670-EXIT.                    
045400           PERFORM 680-WRITE-HIGHEST-SECTION THRU 680-EXIT.             
045500           PERFORM 690-WRITE-LOWEST-SECTION THRU 690-EXIT.              
045600       600-EXIT.                                                        
045700           EXIT.                                                        
045800                                                                        
045900       610-WRITE-HEADING.                                               
046000           MOVE "610-WRITE-HEADING" TO PARA-NAME.                       
046100           MOVE WS-PAGES TO TITLE-PAGE-O.                               
046200           WRITE RPT-REC FROM WS-TITLE-LINE                             
046300               AFTER ADVANCING NEXT-PAGE.                               
046400           WRITE RPT-REC FROM WS-BLANK-LINE                             
046500               AFTER ADVANCING 1.                                       
046600           ADD +2 TO WS-LINES.                                          
046700       610-EXIT.                                                        
046800           EXIT.                                                        
046900                                                                        
047000       620-WRITE-KEY-METRICS.                                           
047100           MOVE "620-WRITE-KEY-METRICS" TO PARA-NAME.                   
047200           WRITE RPT-REC FROM WS-METRICS-HDR-LINE                       
047300               AFTER ADVANCING 1.                                       
047400           MOVE OVERALL-COUNT TO METRIC-HOSPITALS-O.                    
047500           WRITE RPT-REC FROM WS-METRIC-HOSPITALS-LINE                  
047600               AFTER ADVANCING 1.                                       
047700                                                                        
047800           IF OVERALL-COUNT = ZERO                                      
047900               MOVE ZERO TO METRIC-AVG-RATIO-O                          
048000           ELSE                                                         
048100               MOVE OVERALL-RATIO-SUM TO WS-RATIO-SUM-IN                
048200               MOVE OVERALL-COUNT     TO WS-GROUP-COUNT-IN              
048300               CALL 'RNDAVG' USING WS-AVG-CALC-REC,               061813RK
048320                   WS-RNDAVG-RETURN-CD.                           
048350               DISPLAY "OVERALL AVERAGE RATIO COMPUTED - "        
048370                   WS-AVG-RATIO-OUT-X.                            
048400               MOVE WS-AVG-RATIO-OUT TO METRIC-AVG-RATIO-O              
048500               MOVE WS-AVG-RATIO-OUT TO WS-OVERALL-AVG-RATIO.           
048600           WRITE RPT-REC FROM WS-METRIC-AVG-RATIO-LINE                  
048700               AFTER ADVANCING 1.                                       
048800                                                                        
048900           MOVE OVERALL-DISCHARGE-SUM TO METRIC-DISCHARGES-O.           
049000           WRITE RPT-REC FROM WS-METRIC-DISCHARGES-LINE                 
049100               AFTER ADVANCING 1.                                       
049200           WRITE RPT-REC FROM WS-BLANK-LINE                             
049300               AFTER ADVANCING 1.                                       
049400           ADD +5 TO WS-LINES.                                          
049500       620-EXIT.                                                        
049600           EXIT.                                                        
049700                                                                        
049800       630-WRITE-STATE-SECTION.                                         
049900           MOVE "630-WRITE-STATE-SECTION" TO PARA-NAME.                 
050000           WRITE RPT-REC FROM WS-STATE-HDR-LINE                         
050100               AFTER ADVANCING 1.                                       
050200           WRITE RPT-REC FROM WS-STATE-COLM-HDR-LINE                    
050300               AFTER ADVANCING 1.                                       
050400           ADD +2 TO WS-LINES.                                          
050500                                                                        
050600           IF STATE-TABLE-COUNT = ZERO                                  
050700               GO TO 630-EXIT.                                          
050800                                                                        
050900           PERFORM 640-WRITE-STATE-DETAIL THRU 640-EXIT                 
051000               VARYING STAT-SUB FROM 1 BY 1                             
051100               UNTIL STAT-SUB > STATE-TABLE-COUNT.                      
051200           WRITE RPT-REC FROM WS-BLANK-LINE                             
051300               AFTER ADVANCING 1.                                       
051400           ADD +1 TO WS-LINES.                                          
051500       630-EXIT.                                                        
051600           EXIT.                                                        
051700                                                                        
051800       640-WRITE-STATE-DETAIL.                                          
051900           MOVE "640-WRITE-STATE-DETAIL" TO PARA-NAME.                  
052000           IF STAT-COUNT(STAT-SUB) = ZERO                               
052100               GO TO 640-EXIT.                                          
052200           MOVE STAT-RATIO-SUM(STAT-SUB) TO WS-RATIO-SUM-IN.            
052300           MOVE STAT-COUNT(STAT-SUB)     TO WS-GROUP-COUNT-IN.          
052400           CALL 'RNDAVG' USING WS-AVG-CALC-REC, WS-RNDAVG-RETURN-CD.    
052500           MOVE WS-AVG-RATIO-OUT TO STAT-AVG-RATIO(STAT-SUB).           
052600                                                                        
052700           MOVE STAT-STATE(STAT-SUB)  TO DETAIL-STATE-O.                
052800           MOVE STAT-COUNT(STAT-SUB)  TO DETAIL-STATE-COUNT-O.          
052900           MOVE STAT-AVG-RATIO(STAT-SUB) TO DETAIL-STATE-AVG-O.         
053000           WRITE RPT-REC FROM WS-STATE-DETAIL-LINE                      
053100               AFTER ADVANCING 1.                                       
053200           ADD +1 TO WS-LINES.                                          
053300       640-EXIT.                                                        
053400           EXIT.                                                        
053500                                                                        
053600       650-SORT-OWNERSHIP-DESC.                                         
053700      ****** EXCHANGE (BUBBLE) SORT OF WS-OWNERSHIP-TABLE DESCENDING    
053800      ****** ON ITS AVERAGE RATIO.  THE TABLE IS SMALL - ONE ROW PER    
053900      ****** DISTINCT HOSPITAL-OWNERSHIP VALUE - SO A STRAIGHTFORWARD   
054000      ****** EXCHANGE SORT IS ADEQUATE.                                 
054100           MOVE "650-SORT-OWNERSHIP-DESC" TO PARA-NAME.                 
054200           IF OWNER-TABLE-COUNT = ZERO                                  
054300               GO TO 650-EXIT.                                          
054400                                                                        
054500           PERFORM 652-COMPUTE-OWNER-AVG THRU 652-EXIT                  
054600               VARYING OWNER-SUB FROM 1 BY 1                            
054700               UNTIL OWNER-SUB > OWNER-TABLE-COUNT.                     
054800                                                                        
054900           IF OWNER-TABLE-COUNT < 2                                     
055000               GO TO 650-EXIT.                                          
055100                                                                        
055200           MOVE "Y" TO SWAP-MADE-SW.                                    
055300           PERFORM 655-OWNER-SORT-PASS THRU 655-EXIT                    
055400               UNTIL NOT A-SWAP-WAS-MADE.                               
055500       650-EXIT.                                                        
055600           EXIT.                                                        
055700                                                                        
055800       652-COMPUTE-OWNER-AVG.                                           
055900           MOVE OWNER-RATIO-SUM(OWNER-SUB) TO WS-RATIO-SUM-IN.          
056000           MOVE OWNER-COUNT(OWNER-SUB)     TO WS-GROUP-COUNT-IN.        
056100           CALL 'RNDAVG' USING WS-AVG-CALC-REC, WS-RNDAVG-RETURN-CD.    
056200           MOVE WS-AVG-RATIO-OUT TO OWNER-AVG-RATIO(OWNER-SUB).         
056300       652-EXIT.                                                        
056400           EXIT.                                                        
056500                                                                        
056600       655-OWNER-SORT-PASS.                                             
056700           MOVE "N" TO SWAP-MADE-SW.                                    
056800           PERFORM 657-OWNER-COMPARE-SWAP THRU 657-EXIT                 
056900               VARYING SORT-OUTER-SUB FROM 1 BY 1                       
057000               UNTIL SORT-OUTER-SUB > OWNER-TABLE-COUNT - 1.            
057100       655-EXIT.                                                        
057200           EXIT.                                                        
057300                                                                        
057400       657-OWNER-COMPARE-SWAP.                                          
057500           COMPUTE SORT-INNER-SUB = SORT-OUTER-SUB + 1.                 
057600           IF OWNER-AVG-RATIO(SORT-OUTER-SUB) <                         
057700              OWNER-AVG-RATIO(SORT-INNER-SUB)                           
057800               MOVE OWNER-TABLE-ROW(SORT-OUTER-SUB)                     
057900                                   TO WS-OWNER-SWAP-ROW                 
058000               MOVE OWNER-TABLE-ROW(SORT-INNER-SUB)                     
058100                                   TO OWNER-TABLE-ROW(SORT-OUTER-SUB)   
058200               MOVE WS-OWNER-SWAP-ROW                                   
058300                                   TO OWNER-TABLE-ROW(SORT-INNER-SUB)   
058400               MOVE "Y" TO SWAP-MADE-SW.                                
058500       657-EXIT.                                                        
058600           EXIT.                                                        
058700                                                                        
058800       660-WRITE-OWNER-SECTION.                                         
058900           MOVE "660-WRITE-OWNER-SECTION" TO PARA-NAME.                 
059000           WRITE RPT-REC FROM WS-OWNER-HDR-LINE                         
059100               AFTER ADVANCING 1.                                       
059200           WRITE RPT-REC FROM WS-OWNER-COLM-HDR-LINE                    
059300               AFTER ADVANCING 1.                                       
059400           ADD +2 TO WS-LINES.                                          
059500                                                                        
059600           IF OWNER-TABLE-COUNT = ZERO                                  
059700               GO TO 660-EXIT.                                          
059800                                                                        
059900           PERFORM 665-WRITE-OWNER-DETAIL THRU 665-EXIT                 
060000               VARYING OWNER-SUB FROM 1 BY 1                            
060100               UNTIL OWNER-SUB > OWNER-TABLE-COUNT.                     
060200           WRITE RPT-REC FROM WS-BLANK-LINE                             
060300               AFTER ADVANCING 1.                                       
060400           ADD +1 TO WS-LINES.                                          
060500       660-EXIT.                                                        
060600           EXIT.                                                        
060700                                                                        
060800       665-WRITE-OWNER-DETAIL.                                          
060900           IF OWNER-COUNT(OWNER-SUB) = ZERO                             
061000               GO TO 665-EXIT.                                          
061100           MOVE OWNER-NAME(OWNER-SUB)      TO DETAIL-OWNER-NAME-O.      
061200           MOVE OWNER-COUNT(OWNER-SUB)     TO DETAIL-OWNER-COUNT-O.     
061300           MOVE OWNER-AVG-RATIO(OWNER-SUB) TO DETAIL-OWNER-AVG-O.       
061400           WRITE RPT-REC FROM WS-OWNER-DETAIL-LINE                      
061500               AFTER ADVANCING 1.                                       
061600           ADD +1 TO WS-LINES.                                          
061700       665-EXIT.                                                        
061800           EXIT.                                                        
061900                                                                        
062000       670-SORT-RANK-DESC.                                              
062100      ****** EXCHANGE SORT OF WS-RANK-TABLE DESCENDING ON RANK-RATIO.   
062200      ****** ONCE SORTED, THE TOP WS-RANK-N ROWS ARE THE HIGHEST        
062300      ****** RATIOS AND THE LAST WS-RANK-N ROWS, READ BACKWARD, ARE     
062400      ****** THE LOWEST - NO SECOND SORT IS NEEDED.                     
062500           MOVE "670-SORT-RANK-DESC" TO PARA-NAME.                      
062600           IF RANK-TABLE-COUNT < 2                                      
062700               GO TO 670-EXIT.                                          
062800                                                                        
062900           MOVE "Y" TO SWAP-MADE-SW.                                    
063000           PERFORM 675-RANK-SORT-PASS THRU 675-EXIT                     
063100               UNTIL NOT A-SWAP-WAS-MADE.                               
063200       670-EXIT.                                                        
063300           EXIT.                                                        
063400                                                                        
063500       675-RANK-SORT-PASS.                                              
063600           MOVE "N" TO SWAP-MADE-SW.                                    
063700           PERFORM 677-RANK-COMPARE-SWAP THRU 677-EXIT                  
063800               VARYING SORT-OUTER-SUB FROM 1 BY 1                       
063900               UNTIL SORT-OUTER-SUB > RANK-TABLE-COUNT - 1.             
064000       675-EXIT.                                                        
064100           EXIT.                                                        
064200                                                                        
064300       677-RANK-COMPARE-SWAP.                                           
064400           COMPUTE SORT-INNER-SUB = SORT-OUTER-SUB + 1.                 
064500           IF RANK-RATIO(SORT-OUTER-SUB) < RANK-RATIO(SORT-INNER-SUB)   
064600               MOVE RANK-TABLE-ROW(SORT-OUTER-SUB) TO WS-RANK-SWAP-ROW  
064700               MOVE RANK-TABLE-ROW(SORT-INNER-SUB)                      
064800                                   TO RANK-TABLE-ROW(SORT-OUTER-SUB)    
064900               MOVE WS-RANK-SWAP-ROW                                    
065000                                   TO RANK-TABLE-ROW(SORT-INNER-SUB)    
065100               MOVE "Y" TO SWAP-MADE-SW.                                
065200       677-EXIT.                                                        
065300           EXIT.                                                        
065400                                                                        
065500       680-WRITE-HIGHEST-SECTION.                                       
065600           MOVE "680-WRITE-HIGHEST-SECTION" TO PARA-NAME.               
065700           WRITE RPT-REC FROM WS-RANK-HIGH-HDR-LINE                     
065800               AFTER ADVANCING 1.                                       
065900           WRITE RPT-REC FROM WS-RANK-COLM-HDR-LINE                     
066000               AFTER ADVANCING 1.                                       
066100           ADD +2 TO WS-LINES.                                          
066200                                                                        
066300           IF RANK-TABLE-COUNT = ZERO                                   
066400               GO TO 680-EXIT.                                          
066500                                                                        
066600           PERFORM 685-WRITE-RANK-DETAIL THRU 685-EXIT                  
066700               VARYING RANK-PRINT-SUB FROM 1 BY 1                       
066800               UNTIL RANK-PRINT-SUB > WS-RANK-N                         
066900               OR RANK-PRINT-SUB > RANK-TABLE-COUNT.                    
067000           WRITE RPT-REC FROM WS-BLANK-LINE                             
067100               AFTER ADVANCING 1.                                       
067200           ADD +1 TO WS-LINES.                                          
067300       680-EXIT.                                                        
067400           EXIT.                                                        
067500                                                                        
067600       685-WRITE-RANK-DETAIL.                                           
067700           MOVE RANK-FACILITY-NAME(RANK-PRINT-SUB) TO DETAIL-RANK-NAME-O.
067800           MOVE RANK-CITY-TOWN(RANK-PRINT-SUB)     TO DETAIL-RANK-CITY-O.
067900           MOVE RANK-STATE(RANK-PRINT-SUB)         TO DETAIL-RANK-STATE-O.
068000           MOVE RANK-RATIO(RANK-PRINT-SUB)      TO DETAIL-RANK-RATIO-O. 
068100           MOVE RANK-DISCHARGES(RANK-PRINT-SUB)
068150               TO DETAIL-RANK-DISCHARGES-O.
068200           WRITE RPT-REC FROM WS-RANK-DETAIL-LINE                       
068300               AFTER ADVANCING 1.                                       
068400           ADD +1 TO WS-LINES.                                          
068500       685-EXIT.                                                        
068600           EXIT.                                                        
068700                                                                        
068800       690-WRITE-LOWEST-SECTION.                                        
068900      ****** PRINTS THE LAST WS-RANK-N ROWS OF THE DESCENDING-SORTED    
069000      ****** TABLE, READING FROM THE BOTTOM UP SO THE LISTING PRINTS    
069100      ****** LOWEST RATIO FIRST (ASCENDING), AS THE REPORT REQUIRES.    
069200           MOVE "690-WRITE-LOWEST-SECTION" TO PARA-NAME.                
069300           WRITE RPT-REC FROM WS-RANK-LOW-HDR-LINE                      
069400               AFTER ADVANCING 1.                                       
069500           WRITE RPT-REC FROM WS-RANK-COLM-HDR-LINE                     
069600               AFTER ADVANCING 1.                                       
069700           ADD +2 TO WS-LINES.                                          
069800                                                                        
069900           IF RANK-TABLE-COUNT = ZERO                                   
070000               GO TO 690-EXIT.                                          
070100                                                                        
070200           IF RANK-TABLE-COUNT < WS-RANK-N                              
070300               MOVE RANK-TABLE-COUNT TO RANK-PRINT-SUB                  
070400           ELSE                                                         
070500               MOVE WS-RANK-N TO RANK-PRINT-SUB.                        
070600                                                                        
070700           PERFORM 695-WRITE-LOW-DETAIL THRU 695-EXIT                   
070800               VARYING RANK-PRINT-SUB FROM RANK-TABLE-COUNT BY -1       
070900               UNTIL RANK-PRINT-SUB <                                   
071000                     RANK-TABLE-COUNT - WS-RANK-N + 1                   
071100               OR RANK-PRINT-SUB < 1.                                   
071200       690-EXIT.                                                        
071300           EXIT.                                                        
071400                                                                        
071500       695-WRITE-LOW-DETAIL.                                            
071600           MOVE RANK-FACILITY-NAME(RANK-PRINT-SUB) TO DETAIL-RANK-NAME-O.
071700           MOVE RANK-CITY-TOWN(RANK-PRINT-SUB)     TO DETAIL-RANK-CITY-O.
071800           MOVE RANK-STATE(RANK-PRINT-SUB)         TO DETAIL-RANK-STATE-O.
071900           MOVE RANK-RATIO(RANK-PRINT-SUB)      TO DETAIL-RANK-RATIO-O. 
072000           MOVE RANK-DISCHARGES(RANK-PRINT-SUB)
072050               TO DETAIL-RANK-DISCHARGES-O.
072100           WRITE RPT-REC FROM WS-RANK-DETAIL-LINE                       
072200               AFTER ADVANCING 1.                                       
072300           ADD +1 TO WS-LINES.                                          
072400       695-EXIT.                                                        
072500           EXIT.                                                        
072600                                                                        
072700       800-OPEN-FILES.                                                  
072800           MOVE "800-OPEN-FILES" TO PARA-NAME.                          
072900           OPEN INPUT  HFRMERGE                                         
073000                OUTPUT HFRPRT                                           
073100                OUTPUT SYSOUT.                                          
073200           IF MERGCODE NOT = "00"                                       
073300               MOVE "BAD OPEN ON HFRMERGE" TO ABEND-REASON              
073400               GO TO 1000-ABEND-RTN.                                    
073500           IF OFCODE NOT = "00"                                         
073600               MOVE "BAD OPEN ON HFRPRT" TO ABEND-REASON                
073700               GO TO 1000-ABEND-RTN.                                    
073800       800-EXIT.                                                        
073900           EXIT.                                                        
074000                                                                        
074100       850-CLOSE-FILES.                                                 
074200           MOVE "850-CLOSE-FILES" TO PARA-NAME.                         
074300           CLOSE HFRMERGE, HFRPRT, SYSOUT.                              
074400       850-EXIT.                                                        
074500           EXIT.                                                        
074600                                                                        
074700       900-READ-HFRMERG.                                                
074800           MOVE "900-READ-HFRMERG" TO PARA-NAME.                        
074900           READ HFRMERGE                                                
075000               AT END                                                   
075100               MOVE "N" TO MORE-DATA-SW                                 
075200           END-READ.                                                    
075300       900-EXIT.                                                        
075400           EXIT.                                                        
075500                                                                        
075600       990-CLEANUP.                                                     
075700           MOVE "990-CLEANUP" TO PARA-NAME.                             
075800           DISPLAY "HFRMERGE RECORDS READ    - " RECORDS-READ.          
075900           DISPLAY "HOSPITALS ANALYZED       - " OVERALL-COUNT.         
076000           DISPLAY "STATES REPORTED          - " STATE-TABLE-COUNT.     
076100           DISPLAY "OWNERSHIP GROUPS REPORTED - " OWNER-TABLE-COUNT.    
076150           DISPLAY "OVERALL AVERAGE RATIO (FINAL) - "             
076180               WS-OVERALL-AVG-RATIO-X.                            
076200           DISPLAY "******** NORMAL END OF JOB HFRRPT ********".        
076300           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
076400       990-EXIT.                                                        
076500           EXIT.                                                        
076600                                                                        
076700       1000-ABEND-RTN.                                                  
076800           WRITE SYSOUT-REC FROM ABEND-REC.                             
076900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
077000           DISPLAY "*** ABNORMAL END OF JOB - HFRRPT ***" UPON CONSOLE. 
077100           DIVIDE ZERO-VAL INTO ONE-VAL.                                
