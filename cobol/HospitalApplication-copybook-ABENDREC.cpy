000100      ******************************************************************
000200      * ABENDREC -  STANDARD SYSOUT DUMP LINE FOR ABNORMAL TERMINATIONS 
000300      *                                                                 
000400      *             WRITTEN TO SYSOUT IMMEDIATELY BEFORE A JOB STEP     
000500      *             FORCES ITSELF TO ABEND.  PARA-NAME IS MAINTAINED    
000600      *             THROUGHOUT THE PROCEDURE DIVISION SO THE DUMP LINE  
000700      *             ALWAYS SHOWS WHERE THE JOB WAS WHEN IT GAVE UP.     
000800      ******************************************************************
000900       01  ABEND-REC.                                                   
001000           05  PARA-NAME                PIC X(20).                      
001100           05  FILLER                   PIC X(02) VALUE SPACES.         
001200           05  ABEND-REASON             PIC X(60).                      
001300           05  FILLER                   PIC X(02) VALUE SPACES.         
001400           05  EXPECTED-VAL             PIC X(18).                      
001500           05  FILLER                   PIC X(02) VALUE SPACES.         
001600           05  ACTUAL-VAL               PIC X(18).                      
001700           05  FILLER                   PIC X(02) VALUE SPACES.         
