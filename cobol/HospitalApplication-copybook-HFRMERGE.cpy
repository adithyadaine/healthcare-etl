000100      ******************************************************************
000200      * HFRMERGE -  HEART FAILURE READMISSIONS - MERGED MASTER OUTPUT   
000300      *                                                                 
000400      *             WRITTEN BY HFRETL, READ BY HFRRPT.  ONE OCCURRENCE  
000500      *             PER FACILITY THAT SURVIVED THE MEASURE FILTER AND   
000600      *             MATCHED THE FACILITY MASTER.  NUMBER-OF-DISCHARGES  
000700      *             AND EXCESS-READMISSION-RATIO HAVE ALREADY BEEN      
000800      *             EDITED AND CONVERTED TO NUMERIC BY HFRETL - THE     
000900      *             REMAINING RATE/COUNT FIELDS ARE STILL PASS-THROUGH  
001000      *             TEXT, AS CMS SUPPLIES THEM.                         
001100      ******************************************************************
001200       01  HFR-MERGE-REC.                                               
001300           05  HFRM-FACILITY-ID         PIC X(06).                      
001400           05  HFRM-MEASURE-NAME        PIC X(20).                      
001500           05  HFRM-DISCHARGES          PIC 9(06).                      
001600           05  HFRM-EXCESS-RATIO        PIC 9(01)V9(0004).              
001700           05  HFRM-PREDICTED-RATE      PIC X(08).                      
001800           05  HFRM-EXPECTED-RATE       PIC X(08).                      
001900           05  HFRM-READMISSIONS        PIC X(08).                      
002000           05  HFRM-FACILITY-NAME       PIC X(40).                      
002100           05  HFRM-CITY-TOWN           PIC X(25).                      
002200           05  HFRM-STATE               PIC X(02).                      
002300           05  HFRM-HOSPITAL-TYPE       PIC X(30).                      
002400           05  HFRM-OWNERSHIP           PIC X(40).                      
002500           05  FILLER                   PIC X(02) VALUE SPACES.         
