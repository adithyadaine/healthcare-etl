000100       IDENTIFICATION DIVISION.                                         
000200      ******************************************************************
000300       PROGRAM-ID.  RNDAVG.                                             
000400       AUTHOR. JON SAYLES.                                              
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600       DATE-WRITTEN. 01/01/08.                                          
000700       DATE-COMPILED. 01/01/08.                                         
000800       SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                        
001000      ******************************************************************
001100      *REMARKS.                                                         
001200      *                                                                 
001300      *      SHARED BY HFRRPT FOR THE OVERALL, PER-STATE AND PER-       
001400      *      OWNERSHIP EXCESS READMISSION RATIO AVERAGES.  DIVIDES A    
001500      *      RATIO SUM BY A GROUP COUNT IN FIXED DECIMAL WITH AT LEAST  
001600      *      4 DECIMAL PLACES OF WORKING PRECISION, AND RETURNS THE     
001700      *      RESULT ROUNDED HALF-UP TO 3 DECIMAL PLACES.  A ZERO GROUP  
001800      *      COUNT RETURNS A NON-ZERO RETURN CODE - THE CALLER MUST     
001900      *      NOT PRINT A GROUP WHOSE COUNT IS ZERO.                     
002000      ******************************************************************
002100      * CHANGE LOG                                                      
002200      *   01/01/08  JS  ORIGINAL CLCLBCST TREATMENT-COST CALCULATION    
002300      *   02/20/97  MM  ADDED EQUIPMENT-COST BRANCH                     
002400      *   11/09/98  JS  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE, OK 
002500      *   04/02/09  TGD TCKT#4471 REWRITTEN AS RNDAVG FOR THE HF        
002600      *                 READMISSIONS REPORT - RATIO AVERAGING/ROUNDING  
002700      *   06/18/13  RLK TCKT#5633 GUARD AGAINST ZERO-COUNT GROUPS       
002800      ******************************************************************
002900       ENVIRONMENT DIVISION.                                            
003000       CONFIGURATION SECTION.                                           
003100       SOURCE-COMPUTER. IBM-390.                                        
003200       OBJECT-COMPUTER. IBM-390.                                        
003300       INPUT-OUTPUT SECTION.                                            
003400                                                                        
003500       DATA DIVISION.                                                   
003600       FILE SECTION.                                                    
003700                                                                        
003800       WORKING-STORAGE SECTION.                                         
003900       01  MISC-FIELDS.                                                 
004000           05 FILLER                      PIC X(01).                    
004100                                                                        
004200       LINKAGE SECTION.                                                 
004300       01  AVG-CALC-REC.                                                
004400           05  RATIO-SUM                  PIC S9(5)V9(4) COMP-3.        
004500           05  GROUP-COUNT                PIC S9(7) COMP.               
004600           05  AVERAGE-RATIO-OUT          PIC 9(1)V9(3).                
004700                                                                        
004800       01  RETURN-CD                      PIC S9(4) COMP.               
004900           88 AVERAGE-COMPUTED    VALUE ZERO.                           
005000           88 GROUP-COUNT-ZERO    VALUE 1.                              
005100                                                                        
005200       PROCEDURE DIVISION USING AVG-CALC-REC, RETURN-CD.                
005300           MOVE ZERO TO RETURN-CD.                                      
005400           IF GROUP-COUNT OF AVG-CALC-REC = ZERO                        
005500               SET GROUP-COUNT-ZERO TO TRUE                             
005600               MOVE ZERO TO AVERAGE-RATIO-OUT                           
005700               GO TO 100-EXIT.                                          
005800                                                                        
005900           COMPUTE AVERAGE-RATIO-OUT ROUNDED =                          
006000               RATIO-SUM OF AVG-CALC-REC / GROUP-COUNT OF AVG-CALC-REC. 
006100                                                                        
006200       100-EXIT.                                                        
006300           GOBACK.                                                      
