000100      ******************************************************************
000200      * HOSPINFO -  FACILITY MASTER EXTRACT (HOSPITAL GENERAL INFO)     
000300      *                                                                 
000400      *             ONE OCCURRENCE PER CMS-CERTIFIED FACILITY.  THIS    
000500      *             IS THE SHOP OF RECORD FOR FACILITY NAME, CITY AND   
000600      *             STATE - THE READMISSIONS EXTRACT (HFRTRAN) CARRIES  
000700      *             ITS OWN COPIES OF SOME OF THESE FIELDS BUT THEY ARE 
000800      *             NOT USED.                                           
000900      ******************************************************************
001000       01  HOSP-INFO-REC.                                               
001100           05  HOSPI-FACILITY-ID        PIC X(06).                      
001200           05  HOSPI-FACILITY-NAME      PIC X(40).                      
001300           05  HOSPI-CITY-TOWN          PIC X(25).                      
001400           05  HOSPI-STATE              PIC X(02).                      
001500           05  HOSPI-HOSPITAL-TYPE      PIC X(30).                      
001600           05  HOSPI-OWNERSHIP          PIC X(40).                      
001700           05  FILLER                   PIC X(02) VALUE SPACES.         
