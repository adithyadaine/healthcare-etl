000100       IDENTIFICATION DIVISION.                                         
000200      ******************************************************************
000300       PROGRAM-ID.  NUMEDIT.                                            
000400       AUTHOR. JON SAYLES.                                              
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600       DATE-WRITTEN. 01/01/08.                                          
000700       DATE-COMPILED. 01/01/08.                                         
000800       SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                        
001000      ******************************************************************
001100      *REMARKS.                                                         
001200      *                                                                 
001300      *      VALIDATES A CMS EXTRACT NUMERIC-LOOKING TEXT FIELD - THE   
001400      *      READMISSIONS EXTRACT CARRIES DISCHARGE COUNTS AND EXCESS   
001500      *      READMISSION RATIOS AS TEXT BECAUSE CMS SUBSTITUTES "N/A"   
001600      *      OR "TOO FEW TO REPORT" WHEN A FACILITY HAS TOO FEW CASES.  
001700      *                                                                 
001800      *      A FIELD IS VALID WHEN, AFTER TRIMMING SPACES, IT CONTAINS  
001900      *      ONLY DIGITS WITH AT MOST ONE DECIMAL POINT.  RETURNS THE   
002000      *      COLUMN OF THE DECIMAL POINT WITHIN THE TRIMMED FIELD (OR   
002100      *      ZERO IF THERE IS NONE) SO THE CALLER CAN SPLIT THE FIELD   
002200      *      INTO ITS WHOLE AND FRACTIONAL PARTS.                       
002300      ******************************************************************
002400      * CHANGE LOG                                                      
002500      *   01/01/08  JS  ORIGINAL STRLTH STRING-LENGTH UTILITY           
002600      *   11/14/97  MM  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE, OK 
002700      *   04/02/09  TGD TCKT#4471 REWRITTEN AS NUMEDIT FOR THE HF       
002800      *                 READMISSIONS EXTRACT - DIGIT/DECIMAL-POINT EDIT 
002900      *   09/22/11  RLK TCKT#5108 RETURN DECIMAL-POINT COLUMN TO CALLER 
003000      *   03/14/12  RLK TCKT#5240 RETURN TRIMMED FIELD LENGTH TO CALLER 
003100      ******************************************************************
003200       ENVIRONMENT DIVISION.                                            
003300       CONFIGURATION SECTION.                                           
003400       SOURCE-COMPUTER. IBM-390.                                        
003500       OBJECT-COMPUTER. IBM-390.                                        
003600       INPUT-OUTPUT SECTION.                                            
003700                                                                        
003800       DATA DIVISION.                                                   
003900       FILE SECTION.                                                    
004000                                                                        
004100       WORKING-STORAGE SECTION.                                         
004200       01  MISC-FIELDS.                                                 
004300           05 FLD-LTH                     PIC S9(4) COMP.               
004400           05 TEMP-TXT                    PIC X(08).                    
004500           05 CHR-SUB                     PIC S9(4) COMP.               
004600           05 DECIMAL-PT-COUNT            PIC S9(4) COMP.               
004700           05 ONE-CHAR                    PIC X(01).                    
004800               88 ONE-CHAR-DIGIT  VALUES ARE "0" THRU "9".              
004900               88 ONE-CHAR-DECIMAL-PT VALUE ".".                        
005000                                                                        
005100       LINKAGE SECTION.                                                 
005200       01  EDIT-TEXT                      PIC X(08).                    
005300       01  RETURN-CD                      PIC S9(04) COMP.              
005400           88 FIELD-IS-VALID      VALUE ZERO.                           
005500           88 FIELD-IS-BLANK      VALUE 1.                              
005600           88 FIELD-HAS-BAD-CHAR  VALUE 2.                              
005700           88 FIELD-HAS-2-POINTS  VALUE 3.                              
005800       01  DECIMAL-PT-COL                 PIC S9(04) COMP.              
005900       01  FIELD-LENGTH                   PIC S9(04) COMP.              
006000                                                                        
006100       PROCEDURE DIVISION USING EDIT-TEXT, RETURN-CD, DECIMAL-PT-COL,   
006200               FIELD-LENGTH.                                            
006300           MOVE ZERO TO RETURN-CD, DECIMAL-PT-COL, DECIMAL-PT-COUNT.    
006400           MOVE 0 TO FLD-LTH.                                           
006500           MOVE FUNCTION REVERSE(EDIT-TEXT) TO TEMP-TXT.                
006600           INSPECT TEMP-TXT TALLYING FLD-LTH FOR LEADING SPACES.        
006700           COMPUTE FLD-LTH = LENGTH OF EDIT-TEXT - FLD-LTH.             
006800           MOVE FLD-LTH TO FIELD-LENGTH.                          031412RK
006900                                                                        
007000           IF FLD-LTH = ZERO                                            
007100               SET FIELD-IS-BLANK TO TRUE                               
007200               GO TO 100-EXIT.                                          
007300                                                                        
007400           PERFORM 100-CHECK-ONE-CHAR THRU 100-CHAR-EXIT                
007500               VARYING CHR-SUB FROM 1 BY 1 UNTIL CHR-SUB > FLD-LTH      
007600               OR NOT FIELD-IS-VALID.                                   
007700                                                                        
007800           IF FIELD-IS-VALID AND DECIMAL-PT-COUNT > 1                   
007900               SET FIELD-HAS-2-POINTS TO TRUE.                          
008000                                                                        
008100       100-EXIT.                                                        
008200           GOBACK.                                                      
008300                                                                        
008400       100-CHECK-ONE-CHAR.                                              
008500           MOVE EDIT-TEXT(CHR-SUB:1) TO ONE-CHAR.                       
008600           IF ONE-CHAR-DIGIT                                            
008700               GO TO 100-CHAR-EXIT.                                     
008800           IF ONE-CHAR-DECIMAL-PT                                       
008900               ADD +1 TO DECIMAL-PT-COUNT                               
009000               MOVE CHR-SUB TO DECIMAL-PT-COL                           
009100               GO TO 100-CHAR-EXIT.                                     
009200           SET FIELD-HAS-BAD-CHAR TO TRUE.                              
009300       100-CHAR-EXIT.                                                   
009400           EXIT.                                                        
