000100       IDENTIFICATION DIVISION.                                         
000200      ******************************************************************
000300       PROGRAM-ID.  HFRETL.                                             
000400       AUTHOR. TERRY G. DALY.                                           
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600       DATE-WRITTEN. 01/23/88.                                          
000700       DATE-COMPILED. 01/23/88.                                         
000800       SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                        
001000      ******************************************************************
001100      *REMARKS.                                                         
001200      *                                                                 
001300      *      THIS PROGRAM EDITS AND MERGES THE CMS 30-DAY HEART FAILURE 
001400      *      READMISSIONS EXTRACT AGAINST THE HOSPITAL FACILITY MASTER. 
001500      *                                                                 
001600      *      THE FACILITY MASTER IS LOADED ENTIRELY INTO A WORKING      
001700      *      STORAGE TABLE, IN FACILITY-ID SEQUENCE, BEFORE THE FIRST   
001800      *      TRANSACTION IS READ.  EACH READMISSIONS RECORD IS THEN     
001900      *      FIELD-EDITED, FILTERED TO THE HEART FAILURE 30-DAY         
002000      *      MEASURE, AND MATCHED AGAINST THE TABLE.  A RECORD THAT     
002100      *      FAILS ANY STEP IS DROPPED - IT DOES NOT STOP THE RUN.      
002200      *                                                                 
002300      *          INPUT FILE              -   HFRTRAN                    
002400      *          INPUT FACILITY MASTER   -   HOSPINFO                   
002500      *          OUTPUT FILE PRODUCED    -   HFRMERGE                   
002600      *          DUMP FILE               -   SYSOUT                     
002700      *                                                                 
002800      ******************************************************************
002900      * CHANGE LOG                                                      
003000      *   01/23/88  JS  ORIGINAL DALYEDIT DAILY PATIENT CHARGES EDIT    
003100      *   02/12/92  TGD ADDED TRAILER RECORD BALANCING LOGIC            
003200      *   08/14/92  AK  TIGHTENED TOTAL ROOM CHARGE RANGE EDIT          
003300      *   01/03/95  JS  WIDENED BASE ROOM CHARGE RANGE EDIT             
003400      *   11/30/98  MM  Y2K REVIEW - WS-DATE EXPANDED TO CCYYMMDD       
003500      *   06/09/99  JS  RETEST FOLLOWING Y2K DATE WINDOW CHANGE - OK    
003600      *   04/02/09  TGD TCKT#4471 REWRITTEN AS HFRETL FOR THE CMS HEART 
003700      *                 FAILURE READMISSIONS EXTRACT - REPLACES THE     
003800      *                 PATIENT DAILY CHARGES EDIT WITH THE READMISSION 
003900      *                 VALIDATE / FILTER / JOIN LOGIC.  TRAILER RECORD 
004000      *                 BALANCING DROPPED - NEITHER INPUT FILE CARRIES  
004100      *                 A TRAILER RECORD.                               
004200      *   04/09/09  TGD TCKT#4471 ADDED FACILITY MASTER TABLE LOAD AND  
004300      *                 INSERTION-SORT LOGIC                            
004400      *   04/15/09  TGD TCKT#4471 ADDED NUMEDIT CALLS FOR DISCHARGES    
004500      *                 AND EXCESS READMISSION RATIO FIELDS             
004600      *   04/22/09  TGD TCKT#4471 ADDED SEARCH ALL BINARY LOOKUP OF     
004700      *                 FACILITY TABLE FOR THE INNER JOIN TO HOSPINFO   
004800      *   05/02/09  RLK TCKT#4502 ADDED FILTERED-COUNT / FINAL-COUNT    
004900      *                 DISPLAYS AT END OF RUN                          
005000      *   07/19/11  RLK TCKT#5108 DROP DUPLICATE FACILITY-IDS ON THE    
005100      *                 MASTER TABLE LOAD - FIRST OCCURRENCE WINS       
005200      *   03/14/12  RLK TCKT#5240 USE NUMEDIT FIELD-LENGTH OUTPUT TO    
005300      *                 PARSE DISCHARGES / RATIO WITHOUT REDEFINES      
005400      *   06/18/13  RLK TCKT#5633 TRUNCATE EXCESS RATIO BEYOND THE 4TH  
005500      *                 DECIMAL PLACE RATHER THAN ROUNDING IT           
005600      ******************************************************************
005700       ENVIRONMENT DIVISION.                                            
005800       CONFIGURATION SECTION.                                           
005900       SOURCE-COMPUTER. IBM-390.                                        
006000       OBJECT-COMPUTER. IBM-390.                                        
006100       INPUT-OUTPUT SECTION.                                            
006200       FILE-CONTROL.                                                    
006300                                                                        
006400           SELECT SYSOUT                                                
006500               ASSIGN TO UT-S-SYSOUT                                    
006600               ORGANIZATION IS SEQUENTIAL.                              
006700                                                                        
006800           SELECT HFRTRAN                                               
006900               ASSIGN TO UT-S-HFRTRAN                                   
007000               ORGANIZATION IS SEQUENTIAL                               
007100               ACCESS MODE IS SEQUENTIAL                                
007200               FILE STATUS IS TRANCODE.                                 
007300                                                                        
007400           SELECT HOSPINFO                                              
007500               ASSIGN TO UT-S-HOSPINFO                                  
007600               ORGANIZATION IS SEQUENTIAL                               
007700               ACCESS MODE IS SEQUENTIAL                                
007800               FILE STATUS IS HOSPCODE.                                 
007900                                                                        
008000           SELECT HFRMERGE                                              
008100               ASSIGN TO UT-S-HFRMERGE                                  
008200               ORGANIZATION IS SEQUENTIAL                               
008300               ACCESS MODE IS SEQUENTIAL                                
008400               FILE STATUS IS MERGCODE.                                 
008500                                                                        
008600       DATA DIVISION.                                                   
008700       FILE SECTION.                                                    
008800                                                                        
008900       FD  SYSOUT                                                       
009000           RECORDING MODE IS F                                          
009100           LABEL RECORDS ARE STANDARD                                   
009200           RECORD CONTAINS 130 CHARACTERS                               
009300           BLOCK CONTAINS 0 RECORDS                                     
009400           DATA RECORD IS SYSOUT-REC.                                   
009500       01  SYSOUT-REC                     PIC X(130).                   
009600                                                                        
009700      ****** ONE RECORD PER FACILITY PER MEASURE REPORTED BY CMS.       
009800       FD  HFRTRAN                                                      
009900           RECORDING MODE IS F                                          
010000           LABEL RECORDS ARE STANDARD                                   
010100           RECORD CONTAINS 88 CHARACTERS                                
010200           BLOCK CONTAINS 0 RECORDS                                     
010300           DATA RECORD IS HFR-TRAN-REC.                                 
010400           COPY HFRTRAN.                                                
010500                                                                        
010600      ****** THE FACILITY MASTER - LOADED ENTIRELY INTO THE WORKING     
010700      ****** STORAGE TABLE BEFORE THE FIRST HFRTRAN RECORD IS READ.     
010800       FD  HOSPINFO                                                     
010900           RECORDING MODE IS F                                          
011000           LABEL RECORDS ARE STANDARD                                   
011100           RECORD CONTAINS 145 CHARACTERS                               
011200           BLOCK CONTAINS 0 RECORDS                                     
011300           DATA RECORD IS HOSP-INFO-REC.                                
011400           COPY HOSPINFO.                                               
011500                                                                        
011600      ****** WRITTEN FOR EVERY HFRTRAN RECORD THAT PASSES THE FIELD     
011700      ****** EDITS, SURVIVES THE MEASURE FILTER, AND MATCHES A          
011800      ****** FACILITY ON THE MASTER TABLE.                              
011900       FD  HFRMERGE                                                     
012000           RECORDING MODE IS F                                          
012100           LABEL RECORDS ARE STANDARD                                   
012200           RECORD CONTAINS 200 CHARACTERS                               
012300           BLOCK CONTAINS 0 RECORDS                                     
012400           DATA RECORD IS HFR-MERGE-REC.                                
012500           COPY HFRMERGE.                                               
012600                                                                        
012700       WORKING-STORAGE SECTION.                                         
012800                                                                        
012900       01  FILE-STATUS-CODES.                                           
013000           05  TRANCODE                   PIC X(02).                    
013100           05  HOSPCODE                   PIC X(02).                    
013200           05  MERGCODE                   PIC X(02).                    
013300                                                                        
013400       01  WS-FACILITY-TABLE.                                           
013500           05  FAC-TABLE-COUNT            PIC 9(4) COMP VALUE ZERO.     
013600           05  FAC-TABLE-REC OCCURS 1 TO 6000 TIMES                     
013700                       DEPENDING ON FAC-TABLE-COUNT                     
013800                       ASCENDING KEY IS FACT-FACILITY-ID                
013900                       INDEXED BY FACT-IDX.                             
014000               10  FACT-FACILITY-ID       PIC X(06).                    
014100               10  FACT-FACILITY-NAME     PIC X(40).                    
014200               10  FACT-CITY-TOWN         PIC X(25).                    
014300               10  FACT-STATE             PIC X(02).                    
014400               10  FACT-HOSPITAL-TYPE     PIC X(30).                    
014500               10  FACT-OWNERSHIP         PIC X(40).                    
014600               10  FILLER                 PIC X(02) VALUE SPACES.       
014700                                                                        
014800       01  WS-TABLE-LOAD-WORK.                                          
014900           05  HOSP-SUB                   PIC 9(4) COMP.                
015000           05  HOSP-SUB2                  PIC 9(4) COMP.                
015100           05  HOSP-SUB3                  PIC 9(4) COMP.                
015200                                                                        
015300       01  WS-NUMEDIT-FIELDS.                                           
015400           05  WS-RETURN-CD               PIC S9(4) COMP.               
015500               88 NUMEDIT-FIELD-VALID     VALUE ZERO.                   
015600           05  WS-DECIMAL-PT-COL          PIC S9(4) COMP.               
015700           05  WS-FIELD-LENGTH            PIC S9(4) COMP.               
015800           05  WS-INT-DIGIT-COUNT         PIC S9(4) COMP.               
015900           05  WS-DEC-DIGIT-COUNT         PIC S9(4) COMP.               
016000           05  WS-DIGIT-SUB               PIC S9(4) COMP.               
016100           05  WS-DIGIT-CHAR              PIC X(01).                    
016200           05  WS-DIGIT-VAL REDEFINES                                   
016300               WS-DIGIT-CHAR              PIC 9(01).                    
016400                                                                        
016500       01  WS-RATIO-BUILD-FIELDS.                                       
016600           05  WS-RATIO-INT-PART          PIC 9(01).                    
016700           05  WS-RATIO-DEC-PART          PIC 9(04).                    
016800       01  WS-RATIO-NUM REDEFINES WS-RATIO-BUILD-FIELDS                 
016900                                          PIC 9(01)V9(04).              
017000       01  WS-RATIO-DEC-PART-X REDEFINES WS-RATIO-BUILD-FIELDS.         
017100           05  FILLER                     PIC X(01).                    
017200           05  WS-RATIO-DEC-PART-DISP     PIC X(04).                    
017300                                                                        
017400       01  WS-MEASURE-NAME-REQUIRED      PIC X(20)                      
017500                                          VALUE "READM-30-HF-HRRP".     
017600                                                                        
017700       01  COUNTERS-AND-ACCUMULATORS.                                   
017800           05 RECORDS-READ                PIC 9(9) COMP VALUE ZERO.     
017900           05 RECORDS-INVALID             PIC 9(7) COMP VALUE ZERO.     
018000           05 FILTERED-COUNT              PIC 9(7) COMP VALUE ZERO.     
018100           05 FINAL-COUNT                 PIC 9(7) COMP VALUE ZERO.     
018200           05 HOSPITALS-LOADED            PIC 9(7) COMP VALUE ZERO.     
018300           05 HOSPITALS-DUPLICATE         PIC 9(7) COMP VALUE ZERO.     
018400                                                                        
018500       01  MISC-WS-FLDS.                                                
018600           05 RETURN-CD                   PIC S9(04) COMP VALUE 0.      
018700           05 ZERO-VAL                    PIC S9(04) COMP VALUE 0.      
018800           05 ONE-VAL                     PIC S9(04) COMP VALUE 1.      
018900                                                                        
019000       01  FLAGS-AND-SWITCHES.                                          
019100           05 MORE-DATA-SW                PIC X(01) VALUE "Y".          
019200               88 NO-MORE-DATA            VALUE "N".                    
019300           05 MORE-HOSPITALS-SW           PIC X(01) VALUE "Y".          
019400               88 NO-MORE-HOSPITALS       VALUE "N".                    
019500           05 ERROR-FOUND-SW              PIC X(01) VALUE "N".          
019600               88 RECORD-ERROR-FOUND      VALUE "Y".                    
019700               88 VALID-RECORD            VALUE "N".                    
019800           05 HOSPITAL-FOUND-SW           PIC X(01) VALUE "N".          
019900               88 HOSPITAL-WAS-FOUND      VALUE "Y".                    
020000           05 DUPLICATE-ID-SW             PIC X(01) VALUE "N".          
020100               88 FACILITY-ID-IS-DUPLICATE VALUE "Y".                   
020200                                                                        
020300           COPY ABENDREC.                                               
020400                                                                        
020500       PROCEDURE DIVISION.                                              
020600                                                                        
020700       000-MAIN-CONTROL.                                                
020800           PERFORM 010-HOUSEKEEPING THRU 010-EXIT.                      
020900           PERFORM 100-MAINLINE THRU 100-EXIT                           
021000                   UNTIL NO-MORE-DATA.                                  
021100           PERFORM 990-CLEANUP THRU 990-EXIT.                           
021200           MOVE +0 TO RETURN-CODE.                                      
021300           GOBACK.                                                      
021400                                                                        
021500       010-HOUSEKEEPING.                                                
021600           MOVE "010-HOUSEKEEPING" TO PARA-NAME.                        
021700           DISPLAY "******** BEGIN JOB HFRETL ********".                
021800           PERFORM 800-OPEN-FILES THRU 800-EXIT.                        
021900           PERFORM 050-LOAD-FACILITY-TABLE THRU 050-EXIT                
022000                   UNTIL NO-MORE-HOSPITALS.                             
022100           DISPLAY "HOSPINFO FACILITIES LOADED    - " HOSPITALS-LOADED. 
022200           DISPLAY "HOSPINFO DUPLICATE ID DROPPED - "                   
022300                   HOSPITALS-DUPLICATE.                                 
022400           IF FAC-TABLE-COUNT = ZERO                                    
022500               MOVE "EMPTY FACILITY MASTER FILE" TO ABEND-REASON        
022600               GO TO 1000-ABEND-RTN.                                    
022700           PERFORM 900-READ-HFRTRAN THRU 900-EXIT.                      
022800       010-EXIT.                                                        
022900           EXIT.                                                        
023000                                                                        
023100       050-LOAD-FACILITY-TABLE.                                         
023200           MOVE "050-LOAD-FACILITY-TABLE" TO PARA-NAME.                 
023300           READ HOSPINFO                                                
023400               AT END                                                   
023500               MOVE "N" TO MORE-HOSPITALS-SW                            
023600               GO TO 050-EXIT                                           
023700           END-READ.                                                    
023800           ADD +1 TO HOSPITALS-LOADED.                                  
023900           PERFORM 055-TABLE-INSERT-SORT THRU 055-EXIT.                 
024000       050-EXIT.                                                        
024100           EXIT.                                                        
024200                                                                        
024300       055-TABLE-INSERT-SORT.                                           
024400      ****** INSERTS THE FACILITY JUST READ INTO FAC-TABLE-REC IN       
024500      ****** ASCENDING FACILITY-ID SEQUENCE SO 500-LOOKUP-HOSPITAL      
024600      ****** CAN BINARY SEARCH THE TABLE.  A FACILITY-ID ALREADY ON     
024700      ****** THE TABLE IS DROPPED - THE FIRST OCCURRENCE WINS.          
024800           MOVE "055-TABLE-INSERT-SORT" TO PARA-NAME.                   
024900           MOVE "N" TO DUPLICATE-ID-SW.                                 
025000           MOVE 1 TO HOSP-SUB.                                          
025100           PERFORM 056-BUMP-INSERT-POINT THRU 056-EXIT                  
025200               UNTIL HOSP-SUB > FAC-TABLE-COUNT                         
025300               OR HOSPI-FACILITY-ID NOT > FACT-FACILITY-ID(HOSP-SUB).   
025400           IF HOSP-SUB NOT > FAC-TABLE-COUNT                            
025500               AND HOSPI-FACILITY-ID = FACT-FACILITY-ID(HOSP-SUB)       
025600               MOVE "Y" TO DUPLICATE-ID-SW.                             
025700           IF FACILITY-ID-IS-DUPLICATE                                  
025800               ADD +1 TO HOSPITALS-DUPLICATE                      071911RK
025900               GO TO 055-EXIT.                                          
026000           ADD +1 TO FAC-TABLE-COUNT.                                   
026100           PERFORM 058-SHIFT-TABLE-ROWS THRU 058-EXIT                   
026200               VARYING HOSP-SUB2 FROM FAC-TABLE-COUNT BY -1             
026300               UNTIL HOSP-SUB2 NOT > HOSP-SUB.                          
026400           MOVE HOSPI-FACILITY-ID   TO FACT-FACILITY-ID(HOSP-SUB).      
026500           MOVE HOSPI-FACILITY-NAME TO FACT-FACILITY-NAME(HOSP-SUB).    
026600           MOVE HOSPI-CITY-TOWN     TO FACT-CITY-TOWN(HOSP-SUB).        
026700           MOVE HOSPI-STATE         TO FACT-STATE(HOSP-SUB).            
026800           MOVE HOSPI-HOSPITAL-TYPE TO FACT-HOSPITAL-TYPE(HOSP-SUB).    
026900           MOVE HOSPI-OWNERSHIP     TO FACT-OWNERSHIP(HOSP-SUB).        
027000       055-EXIT.                                                        
027100           EXIT.                                                        
027200                                                                        
027300       056-BUMP-INSERT-POINT.                                           
027400           ADD +1 TO HOSP-SUB.                                          
027500       056-EXIT.                                                        
027600           EXIT.                                                        
027700                                                                        
027800       058-SHIFT-TABLE-ROWS.                                            
027900           COMPUTE HOSP-SUB3 = HOSP-SUB2 - 1.                           
028000           MOVE FAC-TABLE-REC(HOSP-SUB3) TO FAC-TABLE-REC(HOSP-SUB2).   
028100       058-EXIT.                                                        
028200           EXIT.                                                        
028300                                                                        
028400       100-MAINLINE.                                                    
028500           MOVE "100-MAINLINE" TO PARA-NAME.                            
028600           ADD +1 TO RECORDS-READ.                                      
028700           PERFORM 300-FIELD-EDITS THRU 300-EXIT.                       
028800           IF VALID-RECORD                                              
028900               IF HFRT-MEASURE-NAME = WS-MEASURE-NAME-REQUIRED          
029000                   ADD +1 TO FILTERED-COUNT                             
029100                   PERFORM 500-LOOKUP-HOSPITAL THRU 500-EXIT            
029200                   IF HOSPITAL-WAS-FOUND                                
029300                       PERFORM 700-WRITE-HFRMERG THRU 700-EXIT          
029400                   END-IF                                               
029500               END-IF                                                   
029600           ELSE                                                         
029700               ADD +1 TO RECORDS-INVALID.                               
029800           PERFORM 900-READ-HFRTRAN THRU 900-EXIT.                      
029900       100-EXIT.                                                        
030000           EXIT.                                                        
030100                                                                        
030200       300-FIELD-EDITS.                                                 
030300      ****** ALL TWO NUMERIC-LOOKING FIELDS MUST EDIT CLEAN BEFORE      
030400      ****** THE RECORD MOVES ON TO THE MEASURE FILTER.  CMS CARRIES    
030500      ****** "N/A" OR "TOO FEW TO REPORT" IN THESE COLUMNS WHEN A       
030600      ****** FACILITY DID NOT HAVE ENOUGH CASES - SUCH A RECORD FAILS   
030700      ****** NUMEDIT AND IS DROPPED HERE, NOT ABENDED.                  
030800           MOVE "300-FIELD-EDITS" TO PARA-NAME.                         
030900           MOVE "N" TO ERROR-FOUND-SW.                                  
031000                                                                        
031100           CALL 'NUMEDIT' USING HFRT-DISCHARGES-TXT, WS-RETURN-CD,      
031200                   WS-DECIMAL-PT-COL, WS-FIELD-LENGTH.                  
031300           IF NOT NUMEDIT-FIELD-VALID                                   
031400               MOVE "Y" TO ERROR-FOUND-SW                               
031500               GO TO 300-EXIT.                                          
031600           PERFORM 320-BUILD-DISCHARGES THRU 320-EXIT.                  
031700                                                                        
031800           CALL 'NUMEDIT' USING HFRT-EXCESS-RATIO-TXT, WS-RETURN-CD,    
031900                   WS-DECIMAL-PT-COL, WS-FIELD-LENGTH.                  
032000           IF NOT NUMEDIT-FIELD-VALID                                   
032100               MOVE "Y" TO ERROR-FOUND-SW                               
032200               GO TO 300-EXIT.                                          
032300           PERFORM 340-BUILD-RATIO THRU 340-EXIT.                       
032400       300-EXIT.                                                        
032500           EXIT.                                                        
032600                                                                        
032700       320-BUILD-DISCHARGES.                                            
032800      ****** DISCHARGES HAS NO DECIMAL PLACES ON THE MERGED RECORD -    
032900      ****** ANY DIGITS PAST A DECIMAL POINT IN THE RAW TEXT ARE        
033000      ****** DROPPED.  DIGITS ARE ACCUMULATED LEFT TO RIGHT SO NO       
033100      ****** RIGHT-JUSTIFICATION OF THE RAW TEXT IS NEEDED.             
033200           MOVE "320-BUILD-DISCHARGES" TO PARA-NAME.                    
033300           MOVE ZERO TO HFRM-DISCHARGES.                                
033400           IF WS-DECIMAL-PT-COL = ZERO                                  
033500               MOVE WS-FIELD-LENGTH TO WS-INT-DIGIT-COUNT               
033600           ELSE                                                         
033700               COMPUTE WS-INT-DIGIT-COUNT = WS-DECIMAL-PT-COL - 1.      
033800           PERFORM 325-ACCUM-DISCHARGE-DIGIT THRU 325-EXIT              
033900               VARYING WS-DIGIT-SUB FROM 1 BY 1                         
034000               UNTIL WS-DIGIT-SUB > WS-INT-DIGIT-COUNT.                 
034100       320-EXIT.                                                        
034200           EXIT.                                                        
034300                                                                        
034400       325-ACCUM-DISCHARGE-DIGIT.                                       
034500           MOVE HFRT-DISCHARGES-TXT(WS-DIGIT-SUB:1) TO WS-DIGIT-CHAR.   
034600           COMPUTE HFRM-DISCHARGES = HFRM-DISCHARGES * 10 + WS-DIGIT-VAL.
034700       325-EXIT.                                                        
034800           EXIT.                                                        
034900                                                                        
035000       340-BUILD-RATIO.                                                 
035100      ****** THE EXCESS READMISSION RATIO HOLDS 4 DECIMAL PLACES OF     
035200      ****** WORKING PRECISION ON THE MERGED RECORD.  ANY DIGITS PAST   
035300      ****** THE 4TH DECIMAL PLACE IN THE RAW TEXT ARE TRUNCATED, NOT   
035400      ****** ROUNDED.                                                   
035500           MOVE "340-BUILD-RATIO" TO PARA-NAME.                         
035600           MOVE ZERO TO WS-RATIO-INT-PART, WS-RATIO-DEC-PART.           
035700           IF WS-DECIMAL-PT-COL = ZERO                                  
035800               MOVE WS-FIELD-LENGTH TO WS-INT-DIGIT-COUNT               
035900               MOVE ZERO TO WS-DEC-DIGIT-COUNT                          
036000           ELSE                                                         
036100               COMPUTE WS-INT-DIGIT-COUNT = WS-DECIMAL-PT-COL - 1       
036200               COMPUTE WS-DEC-DIGIT-COUNT =                             
036300                       WS-FIELD-LENGTH - WS-DECIMAL-PT-COL              
036400               IF WS-DEC-DIGIT-COUNT > 4                          061813RK
036500                   MOVE 4 TO WS-DEC-DIGIT-COUNT.                        
036600                                                                        
036700           PERFORM 345-ACCUM-RATIO-INT-DIGIT THRU 345-EXIT              
036800               VARYING WS-DIGIT-SUB FROM 1 BY 1                         
036900               UNTIL WS-DIGIT-SUB > WS-INT-DIGIT-COUNT.                 
037000                                                                        
037100           IF WS-DEC-DIGIT-COUNT > ZERO                                 
037200               PERFORM 347-ACCUM-RATIO-DEC-DIGIT THRU 347-EXIT          
037300                   VARYING WS-DIGIT-SUB FROM 1 BY 1                     
037400                   UNTIL WS-DIGIT-SUB > WS-DEC-DIGIT-COUNT.             
037500                                                                        
037600           MOVE WS-RATIO-NUM TO HFRM-EXCESS-RATIO.                      
037700       340-EXIT.                                                        
037800           EXIT.                                                        
037900                                                                        
038000       345-ACCUM-RATIO-INT-DIGIT.                                       
038100           MOVE HFRT-EXCESS-RATIO-TXT(WS-DIGIT-SUB:1) TO WS-DIGIT-CHAR. 
038200           COMPUTE WS-RATIO-INT-PART =                                  
038300                   WS-RATIO-INT-PART * 10 + WS-DIGIT-VAL.               
038400       345-EXIT.                                                        
038500           EXIT.                                                        
038600                                                                        
038700       347-ACCUM-RATIO-DEC-DIGIT.                                       
038800           MOVE HFRT-EXCESS-RATIO-TXT(WS-DECIMAL-PT-COL + WS-DIGIT-SUB:1)
038900                   TO WS-DIGIT-CHAR.                                    
039000           COMPUTE WS-RATIO-DEC-PART =                                  
039100                   WS-RATIO-DEC-PART * 10 + WS-DIGIT-VAL.               
039200       347-EXIT.                                                        
039300           EXIT.                                                        
039400                                                                        
039500       500-LOOKUP-HOSPITAL.                                             
039600      ****** BINARY SEARCH OF THE FACILITY TABLE LOADED AT 050 -        
039700      ****** THE INNER JOIN TO HOSPINFO.  A RECORD WHOSE FACILITY-ID    
039800      ****** IS NOT ON THE MASTER IS DROPPED.                           
039900           MOVE "500-LOOKUP-HOSPITAL" TO PARA-NAME.                     
040000           MOVE "N" TO HOSPITAL-FOUND-SW.                               
040100           SET FACT-IDX TO 1.                                           
040200           SEARCH ALL FAC-TABLE-REC                                     
040300               AT END                                                   
040400                   GO TO 500-EXIT                                       
040500               WHEN FACT-FACILITY-ID(FACT-IDX) = HFRT-FACILITY-ID       
040600                   MOVE "Y" TO HOSPITAL-FOUND-SW                        
040700           END-SEARCH.                                                  
040800       500-EXIT.                                                        
040900           EXIT.                                                        
041000                                                                        
041100       700-WRITE-HFRMERG.                                               
041200           MOVE "700-WRITE-HFRMERG" TO PARA-NAME.                       
041300           MOVE HFRT-FACILITY-ID      TO HFRM-FACILITY-ID.              
041400           MOVE HFRT-MEASURE-NAME     TO HFRM-MEASURE-NAME.             
041500           MOVE HFRT-PREDICTED-RATE   TO HFRM-PREDICTED-RATE.           
041600           MOVE HFRT-EXPECTED-RATE    TO HFRM-EXPECTED-RATE.            
041700           MOVE HFRT-READMISSIONS-TXT TO HFRM-READMISSIONS.             
041800           MOVE FACT-FACILITY-NAME(FACT-IDX) TO HFRM-FACILITY-NAME.     
041900           MOVE FACT-CITY-TOWN(FACT-IDX)     TO HFRM-CITY-TOWN.         
042000           MOVE FACT-STATE(FACT-IDX)         TO HFRM-STATE.             
042100           MOVE FACT-HOSPITAL-TYPE(FACT-IDX) TO HFRM-HOSPITAL-TYPE.     
042200           MOVE FACT-OWNERSHIP(FACT-IDX)     TO HFRM-OWNERSHIP.         
042300           WRITE HFR-MERGE-REC.                                         
042400           IF MERGCODE NOT = "00"                                       
042500               MOVE "BAD WRITE ON HFRMERGE" TO ABEND-REASON             
042600               MOVE MERGCODE TO ACTUAL-VAL                              
042700               GO TO 1000-ABEND-RTN.                                    
042800           ADD +1 TO FINAL-COUNT.                                       
042900       700-EXIT.                                                        
043000           EXIT.                                                        
043100                                                                        
043200       800-OPEN-FILES.                                                  
043300           MOVE "800-OPEN-FILES" TO PARA-NAME.                          
043400           OPEN INPUT  HFRTRAN                                          
043500                INPUT  HOSPINFO                                         
043600                OUTPUT HFRMERGE                                         
043700                OUTPUT SYSOUT.                                          
043800           IF TRANCODE NOT = "00"                                       
043900               MOVE "BAD OPEN ON HFRTRAN" TO ABEND-REASON               
044000               GO TO 1000-ABEND-RTN.                                    
044100           IF HOSPCODE NOT = "00"                                       
044200               MOVE "BAD OPEN ON HOSPINFO" TO ABEND-REASON              
044300               GO TO 1000-ABEND-RTN.                                    
044400           IF MERGCODE NOT = "00"                                       
044500               MOVE "BAD OPEN ON HFRMERGE" TO ABEND-REASON              
044600               GO TO 1000-ABEND-RTN.                                    
044700       800-EXIT.                                                        
044800           EXIT.                                                        
044900                                                                        
045000       900-READ-HFRTRAN.                                                
045100           MOVE "900-READ-HFRTRAN" TO PARA-NAME.                        
045200           READ HFRTRAN                                                 
045300               AT END                                                   
045400               MOVE "N" TO MORE-DATA-SW                                 
045500           END-READ.                                                    
045600       900-EXIT.                                                        
045700           EXIT.                                                        
045800                                                                        
045900       850-CLOSE-FILES.                                                 
046000           MOVE "850-CLOSE-FILES" TO PARA-NAME.                         
046100           CLOSE HFRTRAN, HOSPINFO, HFRMERGE, SYSOUT.                   
046200       850-EXIT.                                                        
046300           EXIT.                                                        
046400                                                                        
046500       990-CLEANUP.                                                     
046600           MOVE "990-CLEANUP" TO PARA-NAME.                             
046700           DISPLAY "HFRTRAN RECORDS READ          - " RECORDS-READ.     
046800           DISPLAY "HFRTRAN RECORDS FAILING EDIT   - " RECORDS-INVALID. 
046900           DISPLAY "FILTERED-COUNT (HF 30-DAY)     - " FILTERED-COUNT.  
047000           DISPLAY "FINAL-COUNT (MATCHED AND WRITTEN) - " FINAL-COUNT.  
047050           DISPLAY "LAST RATIO DECIMAL DIGITS PARSED  - "         
047080               WS-RATIO-DEC-PART-DISP.                            
047100           DISPLAY "******** NORMAL END OF JOB HFRETL ********".        
047200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
047300       990-EXIT.                                                        
047400           EXIT.                                                        
047500                                                                        
047600       1000-ABEND-RTN.                                                  
047700      ****** WRITES THE STANDARD DUMP LINE TO SYSOUT AND FORCES AN      
047800      ****** ABEND SO THE JOB STEP CONDITION CODE REFLECTS THE          
047900      ****** FAILURE.  SEE ABENDREC COPYBOOK.                           
048000           WRITE SYSOUT-REC FROM ABEND-REC.                             
048100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
048200           DISPLAY "*** ABNORMAL END OF JOB - HFRETL ***" UPON CONSOLE. 
048300           DIVIDE ZERO-VAL INTO ONE-VAL.                                
